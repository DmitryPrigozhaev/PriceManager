000100***************************************************************** 
000200* AUTHOR: A. RAFFUL                                               
000300* DATE:   30/11/1988                                              
000400* PURPOSE: TESTA A RELACAO ENTRE DOIS PERIODOS DE VIGENCIA DE     
000500*          PRECO (DENTRO, SOBRA NO INICIO, SOBRA NO FIM OU SEM    
000600*          SOBREPOSICAO), PARA USO PELA FUSAO DE HISTORICO DE     
000700*          PRECOS (SCMP0300).                                     
000800***************************************************************** 
000900*-----------------------------------------------------------------
001000 IDENTIFICATION DIVISION.                                         
001100*-----------------------------------------------------------------
001200 PROGRAM-ID.    SCMP0903.                                         
001300 AUTHOR.        A. RAFFUL.                                        
001400 INSTALLATION.  COMPRAS-MERCADO - CPD.                            
001500 DATE-WRITTEN.  30/11/1988.                                       
001600 DATE-COMPILED.                                                   
001700 SECURITY.      USO INTERNO - DEPARTAMENTO DE PRECOS.             
001800*-----------------------------------------------------------------
001900*    HISTORICO DE ALTERACOES                                      
002000*-----------------------------------------------------------------
002100*    30/11/1988  AR       PROGRAMA ORIGINAL. CHAMAVA-SE SCMP0901  
002200*                         E TESTAVA APENAS SE UMA DATA DD/MM/AAAA 
002300*                         ERA VALIDA (BISSEXTO, MES, DIA).        
002400*    14/06/1991  AR       CH-0114 - INCLUIDA VALIDACAO DE ANOS    
002500*                         BISSEXTOS SECULARES (DIVISIVEL POR 400).
002600*    03/02/1994  JCS      CH-0288 - CORRECAO NO CALCULO DO RESTO  
002700*                         DA DIVISAO POR 4 QUE FALHAVA PARA ANO   
002800*                         ZERADO NO CAMPO DE ENTRADA.             
002900*    09/09/1998  MFS      CH-2290 - VIRADA DO SECULO. PROGRAMA    
003000*                         REESCRITO E RENUMERADO PARA SCMP0903.   
003100*                         DEIXA DE VALIDAR DATA ISOLADA E PASSA A 
003200*                         COMPARAR DOIS PERIODOS DE VIGENCIA DE   
003300*                         PRECO (INICIO/FIM EM AAAAMMDDHHMMSS) EM 
003400*                         APOIO A FUSAO DO HISTORICO DE PRECOS.   
003500*                         CAMPOS DE DATA AMPLIADOS PARA 4 DIGITOS 
003600*                         DE ANO EM TODO O PROGRAMA.              
003700*    22/09/1998  MFS      CH-2290 - INCLUIDO O CODIGO DE RETORNO 0
003800*                         PARA O CASO EM QUE NENHUMA DAS QUATRO   
003900*                         RELACOES SE APLICA (POR EXEMPLO, A      
004000*                         CONTEM B POR INTEIRO).                  
004100*    05/01/1999  MFS      CH-2299 - TESTES DE VIRADA DE MILENIO.  
004200*                         NENHUM AJUSTE NECESSARIO - CAMPOS JA    
004300*                         TRABALHAM COM ANO DE 4 DIGITOS DESDE A  
004400*                         CH-2290.                                
004500*    17/03/2001  RQD      CH-2551 - INCLUIDO UPSI-0 PARA EMITIR   
004600*                         RASTRO DE DIAGNOSTICO DAS COMPARACOES   
004700*                         QUANDO ACIONADO PELO JCL DE PRODUCAO.   
004800*    11/08/2004  RQD      CH-2733 - PADRONIZADOS OS NOMES DE CAMPO
004900*                         DA LINKAGE PARA O PREFIXO LKS- USADO    
005000*                         PELOS DEMAIS MODULOS CHAMAVEIS DO SCMP. 
005100*-----------------------------------------------------------------
005200*-----------------------------------------------------------------
005300 ENVIRONMENT DIVISION.                                            
005400*-----------------------------------------------------------------
005500 CONFIGURATION SECTION.                                           
005600 SPECIAL-NAMES.                                                   
005700     C01 IS TOP-OF-FORM                                           
005800     CLASS CLASSE-DIGITO IS "0" THRU "9"                          
005900     UPSI-0 ON  STATUS IS UPSI-0-ATIVA                            
006000            OFF STATUS IS UPSI-0-INATIVA.                         
006100*-----------------------------------------------------------------
006200 DATA DIVISION.                                                   
006300*-----------------------------------------------------------------
006400 WORKING-STORAGE SECTION.                                         
006500*-----------------------------------------------------------------
006600 01  WS-AUXILIARES.                                               
006700*        AREA DE TRABALHO DO PERIODO A (O PERIODO TESTADO)        
006800     05  WS-A-INICIO             PIC 9(014).                      
006900     05  WS-A-INICIO-R      REDEFINES WS-A-INICIO.                
007000         10  WS-A-INI-ANO        PIC 9(004).                      
007100         10  WS-A-INI-MES        PIC 9(002).                      
007200         10  WS-A-INI-DIA        PIC 9(002).                      
007300         10  WS-A-INI-HORA       PIC 9(002).                      
007400         10  WS-A-INI-MINUTO     PIC 9(002).                      
007500         10  WS-A-INI-SEGUNDO    PIC 9(002).                      
007600     05  WS-A-FIM                PIC 9(014).                      
007700     05  WS-A-FIM-R         REDEFINES WS-A-FIM.                   
007800         10  WS-A-FIM-ANO        PIC 9(004).                      
007900         10  WS-A-FIM-MES        PIC 9(002).                      
008000         10  WS-A-FIM-DIA        PIC 9(002).                      
008100         10  WS-A-FIM-HORA       PIC 9(002).                      
008200         10  WS-A-FIM-MINUTO     PIC 9(002).                      
008300         10  WS-A-FIM-SEGUNDO    PIC 9(002).                      
008400*        AREA DE TRABALHO DO PERIODO B (O PERIODO DE REFERENCIA)  
008500     05  WS-B-INICIO             PIC 9(014).                      
008600     05  WS-B-FIM                PIC 9(014).                      
008700*        VISAO COMBINADA DO PERIODO A, PARA RASTRO DE DIAGNOSTICO 
008800     05  WS-PERIODO-A-COMB.                                       
008900         10  WS-COMB-A-INICIO    PIC 9(014).                      
009000         10  WS-COMB-A-FIM       PIC 9(014).                      
009100     05  WS-PERIODO-A-UNICO REDEFINES WS-PERIODO-A-COMB           
009200                                 PIC 9(028).                      
009300*        LINHA DE RASTRO PARA O UPSI-0                            
009400     05  WS-LINHA-RASTRO.                                         
009500         10  FILLER              PIC X(013) VALUE                 
009600                                  "SCMP0903 A=".                  
009700         10  WS-RASTRO-A         PIC 9(028).                      
009800         10  FILLER              PIC X(005) VALUE " RET=".        
009900         10  WS-RASTRO-RETORNO   PIC 9(001).                      
010000         10  FILLER              PIC X(011) VALUE SPACES.         
010100*        RESERVA                                                  
010200     05  FILLER                  PIC X(002).                      
010300*-----------------------------------------------------------------
010400 77  WS-CONT-CHAMADAS            PIC 9(009) COMP VALUE ZERO.      
010500*-----------------------------------------------------------------
010600 LINKAGE SECTION.                                                 
010700*-----------------------------------------------------------------
010800 01  LKS-AREA-PERIODO.                                            
010900     05  LKS-A-INICIO            PIC 9(014).                      
011000     05  LKS-A-FIM               PIC 9(014).                      
011100     05  LKS-B-INICIO            PIC 9(014).                      
011200     05  LKS-B-FIM               PIC 9(014).                      
011300     05  LKS-RETORNO-PERIODO     PIC 9(001).                      
011400         88  LKS-RET-NENHUMA          VALUE 0.                    
011500         88  LKS-RET-DENTRO           VALUE 1.                    
011600         88  LKS-RET-SOBRA-INICIO     VALUE 2.                    
011700         88  LKS-RET-SOBRA-FIM        VALUE 3.                    
011800         88  LKS-RET-SEM-SOBREPOSICAO VALUE 4.                    
011900     05  FILLER                  PIC X(001).                      
012000*-----------------------------------------------------------------
012100* LKS-A-INICIO/LKS-A-FIM = PERIODO TESTADO   (P NA ESPECIFICACAO) 
012200* LKS-B-INICIO/LKS-B-FIM = PERIODO REFERENCIA(E NA ESPECIFICACAO) 
012300* LKS-RETORNO-PERIODO    = 0 NENHUMA DAS RELACOES ABAIXO SE APLICA
012400*                          1 A ESTA DENTRO DE B                   
012500*                          2 A SOBRA NO INICIO DE B (COMECA ANTES,
012600*                            TERMINA DENTRO)                      
012700*                          3 A SOBRA NO FIM DE B (COMECA DENTRO,  
012800*                            TERMINA DEPOIS)                      
012900*                          4 A E B NAO SE SOBREPOEM               
013000*-----------------------------------------------------------------
013100*-----------------------------------------------------------------
013200 PROCEDURE DIVISION USING LKS-AREA-PERIODO.                       
013300*-----------------------------------------------------------------
013400 P000-TESTA-PERIODO.                                              
013500*                                                                 
013600     ADD 1                       TO WS-CONT-CHAMADAS.             
013700*                                                                 
013800     MOVE LKS-A-INICIO           TO WS-A-INICIO.                  
013900     MOVE LKS-A-FIM              TO WS-A-FIM.                     
014000     MOVE LKS-B-INICIO           TO WS-B-INICIO.                  
014100     MOVE LKS-B-FIM              TO WS-B-FIM.                     
014200*                                                                 
014300     EVALUATE TRUE                                                
014400         WHEN LKS-A-INICIO >= LKS-B-INICIO AND                    
014500              LKS-A-FIM    <= LKS-B-FIM                           
014600              MOVE 1               TO LKS-RETORNO-PERIODO         
014700         WHEN LKS-A-INICIO <  LKS-B-INICIO AND                    
014800              LKS-A-FIM    >  LKS-B-INICIO AND                    
014900              LKS-A-FIM    <  LKS-B-FIM                           
015000              MOVE 2               TO LKS-RETORNO-PERIODO         
015100         WHEN LKS-A-FIM    >  LKS-B-FIM    AND                    
015200              LKS-A-INICIO >  LKS-B-INICIO AND                    
015300              LKS-A-INICIO <  LKS-B-FIM                           
015400              MOVE 3               TO LKS-RETORNO-PERIODO         
015500         WHEN LKS-A-INICIO >= LKS-B-FIM    OR                     
015600              LKS-A-FIM    <= LKS-B-INICIO                        
015700              MOVE 4               TO LKS-RETORNO-PERIODO         
015800         WHEN OTHER                                               
015900              MOVE 0               TO LKS-RETORNO-PERIODO         
016000     END-EVALUATE.                                                
016100*                                                                 
016200     IF UPSI-0-ATIVA                                              
016300         MOVE WS-A-INICIO         TO WS-COMB-A-INICIO             
016400         MOVE WS-A-FIM            TO WS-COMB-A-FIM                
016500         MOVE WS-PERIODO-A-UNICO  TO WS-RASTRO-A                  
016600         MOVE LKS-RETORNO-PERIODO TO WS-RASTRO-RETORNO            
016700         DISPLAY WS-LINHA-RASTRO                                  
016800     END-IF.                                                      
016900*                                                                 
017000     GOBACK.                                                      
017100*                                                                 
017200 END PROGRAM SCMP0903.                                            
017300*                                                                 
