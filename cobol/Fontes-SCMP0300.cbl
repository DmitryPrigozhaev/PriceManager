000100***************************************************************** 
000200* AUTHOR: ANDRE RAFFUL                                            
000300* DATE:   22/03/1989                                              
000400* PURPOSE: FUSAO DO HISTORICO DE PRECOS DE PRODUTOS - CARGA DOS   
000500*          PRECOS NOVOS SOBRE O HISTORICO ATUAL, GERANDO O        
000600*          HISTORICO CONSOLIDADO.                                 
000700***************************************************************** 
000800*-----------------------------------------------------------------
000900 IDENTIFICATION DIVISION.                                         
001000*-----------------------------------------------------------------
001100 PROGRAM-ID.    SCMP0300.                                         
001200 AUTHOR.        ANDRE RAFFUL.                                     
001300 INSTALLATION.  COMPRAS-MERCADO - CPD.                            
001400 DATE-WRITTEN.  22/03/1989.                                       
001500 DATE-COMPILED.                                                   
001600 SECURITY.      USO INTERNO - DEPARTAMENTO DE PRECOS.             
001700*-----------------------------------------------------------------
001800*    HISTORICO DE ALTERACOES                                      
001900*-----------------------------------------------------------------
002000*    22/03/1989  AR       PROGRAMA ORIGINAL. CARGA DE PRECOS DE   
002100*                         PRODUTOS VINDOS DE ARQUIVO DE CARGA     
002200*                         (PRN), COM CADASTRO EM ARQUIVO INDEXADO 
002300*                         E EMISSAO DE RELATORIO DE CONFERENCIA.  
002400*    30/07/1992  AR       CH-0177 - INCLUIDA TELA DE CONFIRMACAO  
002500*                         ANTES DE GRAVAR A CARGA.                
002600*    18/05/1995  JCS      CH-0402 - CORRIGIDA A VALIDACAO DO      
002700*                         CODIGO DE PRODUTO QUE ACEITAVA CODIGO   
002800*                         EM BRANCO SEGUIDO DE ESPACOS.           
002900*    09/09/1998  MFS      CH-2290 - VIRADA DO SECULO. PROGRAMA    
003000*                         COMPLETAMENTE REESCRITO. DEIXA DE FAZER 
003100*                         CARGA UNITARIA DE PRECO CONTRA CADASTRO 
003200*                         INDEXADO E PASSA A FUNDIR O HISTORICO   
003300*                         DE PRECOS EXISTENTE COM UM ARQUIVO DE   
003400*                         PRECOS NOVOS, ORA RECEBIDO DO SISTEMA   
003500*                         DE COMPRAS CENTRAL, TRATANDO DIVISAO E  
003600*                         SOBREPOSICAO DE PERIODOS DE VIGENCIA.   
003700*                         CAMPOS DE VIGENCIA AMPLIADOS PARA 14    
003800*                         POSICOES (AAAAMMDDHHMMSS).              
003900*    22/09/1998  MFS      CH-2290 - INCLUIDA A REGRA DE ABORTAR A 
004000*                         CARGA QUANDO NAO HOUVER PRECO ATUAL NEM 
004100*                         PRECO NOVO A PROCESSAR.                 
004200*    14/10/1998  MFS      CH-2290 - INCLUIDO O CASO EM QUE O      
004300*                         HISTORICO ATUAL ESTA VAZIO: OS PRECOS   
004400*                         NOVOS SAO GRAVADOS SEM QUALQUER FUSAO.  
004500*    05/01/1999  MFS      CH-2299 - TESTES DE VIRADA DE MILENIO   
004600*                         REALIZADOS COM SUCESSO SOBRE A NOVA     
004700*                         ROTINA DE FUSAO DE PRECOS.              
004800*    17/03/2001  RQD      CH-2551 - INCLUIDO UPSI-0 PARA DETALHAR 
004900*                         NO LOG DE OPERACAO CADA REGISTRO GRAVADO
005000*                         NO HISTORICO CONSOLIDADO.               
005100*    02/06/2003  RQD      CH-2688 - AMPLIADA A TABELA DE TRABALHO 
005200*                         DO HISTORICO PARA 6000 OCORRENCIAS, POIS
005300*                         O LOTE DE PRODUTOS SAZONAIS EXTRAPOLOU O
005400*                         LIMITE ANTERIOR DE 3000.                
005500*    11/08/2004  RQD      CH-2733 - MODULO DE COMPARACAO DE       
005600*                         PERIODOS EXTRAIDO PARA O SCMP0903, DE   
005700*                         MODO A SER REAPROVEITADO POR OUTRAS     
005800*                         ROTINAS DE PRECO.                       
005900*-----------------------------------------------------------------
006000*-----------------------------------------------------------------
006100 ENVIRONMENT DIVISION.                                            
006200*-----------------------------------------------------------------
006300 CONFIGURATION SECTION.                                           
006400 SPECIAL-NAMES.                                                   
006500     DECIMAL-POINT IS COMMA                                       
006600     C01 IS TOP-OF-FORM                                           
006700     CLASS CLASSE-DIGITO IS "0" THRU "9"                          
006800     UPSI-0 ON  STATUS IS UPSI-0-ATIVA                            
006900            OFF STATUS IS UPSI-0-INATIVA.                         
007000*-----------------------------------------------------------------
007100 INPUT-OUTPUT SECTION.                                            
007200 FILE-CONTROL.                                                    
007300     SELECT PRECO-ATUAL     ASSIGN TO PRECOATU                    
007400            ORGANIZATION IS SEQUENTIAL                            
007500            ACCESS       IS SEQUENTIAL                            
007600            FILE STATUS  IS WS-FS-ATUAL.                          
007700*                                                                 
007800     SELECT PRECO-NOVO      ASSIGN TO PRECONOV                    
007900            ORGANIZATION IS SEQUENTIAL                            
008000            ACCESS       IS SEQUENTIAL                            
008100            FILE STATUS  IS WS-FS-NOVO.                           
008200*                                                                 
008300     SELECT PRECO-FUNDIDO   ASSIGN TO PRECOSAI                    
008400            ORGANIZATION IS SEQUENTIAL                            
008500            ACCESS       IS SEQUENTIAL                            
008600            FILE STATUS  IS WS-FS-FUNDIDO.                        
008700*-----------------------------------------------------------------
008800 DATA DIVISION.                                                   
008900*-----------------------------------------------------------------
009000 FILE SECTION.                                                    
009100*-----------------------------------------------------------------
009200 FD  PRECO-ATUAL.                                                 
009300     COPY CPPRECO REPLACING ==CP-REG-PRECO==                      
009400                         BY ==REG-PRECO-ATU==                     
009500                            ==CP-PRODUTO-CODIGO==                 
009600                         BY ==ATU-PRODUTO-COD==                   
009700                            ==CP-PRECO-NUMERO==                   
009800                         BY ==ATU-PRECO-NUMERO==                  
009900                            ==CP-PRECO-DEPART==                   
010000                         BY ==ATU-PRECO-DEPART==                  
010100                            ==CP-PRECO-INICIO==                   
010200                         BY ==ATU-PRECO-INICIO==                  
010300                            ==CP-PRECO-FIM==                      
010400                         BY ==ATU-PRECO-FIM==                     
010500                            ==CP-PRECO-VALOR==                    
010600                         BY ==ATU-PRECO-VALOR==.                  
010700*                                                                 
010800 FD  PRECO-NOVO.                                                  
010900     COPY CPPRECO REPLACING ==CP-REG-PRECO==                      
011000                         BY ==REG-PRECO-NOV==                     
011100                            ==CP-PRODUTO-CODIGO==                 
011200                         BY ==NOV-PRODUTO-COD==                   
011300                            ==CP-PRECO-NUMERO==                   
011400                         BY ==NOV-PRECO-NUMERO==                  
011500                            ==CP-PRECO-DEPART==                   
011600                         BY ==NOV-PRECO-DEPART==                  
011700                            ==CP-PRECO-INICIO==                   
011800                         BY ==NOV-PRECO-INICIO==                  
011900                            ==CP-PRECO-FIM==                      
012000                         BY ==NOV-PRECO-FIM==                     
012100                            ==CP-PRECO-VALOR==                    
012200                         BY ==NOV-PRECO-VALOR==.                  
012300*                                                                 
012400 FD  PRECO-FUNDIDO.                                               
012500     COPY CPPRECO REPLACING ==CP-REG-PRECO==                      
012600                         BY ==REG-PRECO-FUN==                     
012700                            ==CP-PRODUTO-CODIGO==                 
012800                         BY ==FUN-PRODUTO-COD==                   
012900                            ==CP-PRECO-NUMERO==                   
013000                         BY ==FUN-PRECO-NUMERO==                  
013100                            ==CP-PRECO-DEPART==                   
013200                         BY ==FUN-PRECO-DEPART==                  
013300                            ==CP-PRECO-INICIO==                   
013400                         BY ==FUN-PRECO-INICIO==                  
013500                            ==CP-PRECO-FIM==                      
013600                         BY ==FUN-PRECO-FIM==                     
013700                            ==CP-PRECO-VALOR==                    
013800                         BY ==FUN-PRECO-VALOR==.                  
013900*-----------------------------------------------------------------
014000 WORKING-STORAGE SECTION.                                         
014100*-----------------------------------------------------------------
014200*        AREA DE LEITURA DO HISTORICO ATUAL                       
014300     01  WS-LINHA-ATUAL.                                          
014400         05  WS-LAT-PRODUTO-CODIGO   PIC X(012).                  
014500         05  WS-LAT-PRECO-NUMERO     PIC 9(002).                  
014600         05  WS-LAT-PRECO-DEPART     PIC 9(004).                  
014700         05  WS-LAT-PRECO-INICIO     PIC 9(014).                  
014800         05  WS-LAT-PRECO-FIM        PIC 9(014).                  
014900         05  WS-LAT-PRECO-VALOR      PIC S9(013).                 
015000         05  FILLER                  PIC X(001).                  
015100*-----------------------------------------------------------------
015200*        AREA DE LEITURA DOS PRECOS NOVOS                         
015300     01  WS-LINHA-NOVA.                                           
015400         05  WS-LNV-PRODUTO-CODIGO   PIC X(012).                  
015500         05  WS-LNV-PRECO-NUMERO     PIC 9(002).                  
015600         05  WS-LNV-PRECO-DEPART     PIC 9(004).                  
015700         05  WS-LNV-PRECO-INICIO     PIC 9(014).                  
015800         05  WS-LNV-PRECO-FIM        PIC 9(014).                  
015900         05  WS-LNV-PRECO-VALOR      PIC S9(013).                 
016000         05  FILLER                  PIC X(001).                  
016100*-----------------------------------------------------------------
016200*        AREA DE TRABALHO DO PRECO NOVO CORRENTE (P DA REGRA)     
016300     01  WS-P-AREA.                                               
016400         05  WS-P-CHAVE.                                          
016500             10  WS-P-CHAVE-CODIGO   PIC X(012).                  
016600             10  WS-P-CHAVE-NUMERO   PIC 9(002).                  
016700             10  WS-P-CHAVE-DEPART   PIC 9(004).                  
016800         05  WS-P-INICIO             PIC 9(014).                  
016900         05  WS-P-INICIO-R      REDEFINES WS-P-INICIO.            
017000             10  WS-P-INI-ANO        PIC 9(004).                  
017100             10  WS-P-INI-MES        PIC 9(002).                  
017200             10  WS-P-INI-DIA        PIC 9(002).                  
017300             10  WS-P-INI-HORA       PIC 9(002).                  
017400             10  WS-P-INI-MINUTO     PIC 9(002).                  
017500             10  WS-P-INI-SEGUNDO    PIC 9(002).                  
017600         05  WS-P-FIM                PIC 9(014).                  
017700         05  WS-P-FIM-R         REDEFINES WS-P-FIM.               
017800             10  WS-P-FIM-ANO        PIC 9(004).                  
017900             10  WS-P-FIM-MES        PIC 9(002).                  
018000             10  WS-P-FIM-DIA        PIC 9(002).                  
018100             10  WS-P-FIM-HORA       PIC 9(002).                  
018200             10  WS-P-FIM-MINUTO     PIC 9(002).                  
018300             10  WS-P-FIM-SEGUNDO    PIC 9(002).                  
018400         05  WS-P-VALOR              PIC S9(013).                 
018500         05  FILLER                  PIC X(001).                  
018600*-----------------------------------------------------------------
018700*        TABELA DE TRABALHO COM O HISTORICO CONSOLIDADO ATE AGORA 
018800     01  WS-TAB-RESULTADO.                                        
018900         05  WS-RES-ENTRADA  OCCURS 6000 TIMES                    
019000                              INDEXED BY IX-RES IX-RES-DST.       
019100             10  WS-RES-CHAVE.                                    
019200                 15  WS-RES-CHAVE-CODIGO PIC X(012).              
019300                 15  WS-RES-CHAVE-NUMERO PIC 9(002).              
019400                 15  WS-RES-CHAVE-DEPART PIC 9(004).              
019500             10  WS-RES-CHAVE-UNICA REDEFINES WS-RES-CHAVE        
019600                                     PIC X(018).                  
019700             10  WS-RES-PRECO-INICIO     PIC 9(014).              
019800             10  WS-RES-PRECO-FIM        PIC 9(014).              
019900             10  WS-RES-PRECO-VALOR      PIC S9(013).             
020000             10  FILLER                  PIC X(001).              
020100*-----------------------------------------------------------------
020200*        GRUPO DE REGISTROS DO HISTORICO COM A CHAVE DO PRECO     
020300*        NOVO CORRENTE, EXTRAIDO DA TABELA DE RESULTADO ACIMA     
020400     01  WS-TAB-GRUPO.                                            
020500         05  WS-GR-ENTRADA   OCCURS 0500 TIMES INDEXED BY IX-GRP. 
020600             10  WS-GR-PRECO-INICIO      PIC 9(014).              
020700             10  WS-GR-PRECO-FIM         PIC 9(014).              
020800             10  WS-GR-PRECO-VALOR       PIC S9(013).             
020900             10  WS-GR-CONSUMIDA         PIC X(001).              
021000                 88  WS-GR-CONSUMIDA-SIM VALUE "S".               
021100                 88  WS-GR-CONSUMIDA-NAO VALUE "N".               
021200             10  FILLER                  PIC X(001).              
021300*-----------------------------------------------------------------
021400*        LINHA DE RASTRO DO UPSI-0 (DETALHE DE GRAVACAO)          
021500     01  WS-LINHA-RASTRO.                                         
021600         05  FILLER                  PIC X(013) VALUE             
021700                                      "SCMP0300 GRV=".            
021800         05  WS-RASTRO-CODIGO        PIC X(012).                  
021900         05  FILLER                  PIC X(001) VALUE SPACES.     
022000         05  WS-RASTRO-NUMERO        PIC 9(002).                  
022100         05  FILLER                  PIC X(020) VALUE SPACES.     
022200*-----------------------------------------------------------------
022300 77  WS-CONT-LIDOS-ATUAL         PIC 9(006) COMP VALUE ZERO.      
022400 77  WS-CONT-LIDOS-NOVO          PIC 9(006) COMP VALUE ZERO.      
022500 77  WS-CONT-GRAVADOS            PIC 9(006) COMP VALUE ZERO.      
022600 77  WS-IDX-RESULTADO            PIC 9(006) COMP VALUE ZERO.      
022700 77  WS-IDX-NOVO-RESULTADO       PIC 9(006) COMP VALUE ZERO.      
022800 77  WS-QTD-GRUPO                PIC 9(004) COMP VALUE ZERO.      
022900*-----------------------------------------------------------------
023000 77  WS-FS-ATUAL                 PIC X(002).                      
023100     88  WS-FS-ATUAL-OK          VALUE "00".                      
023200     88  WS-FS-ATUAL-FIM         VALUE "10".                      
023300*                                                                 
023400 77  WS-FS-NOVO                  PIC X(002).                      
023500     88  WS-FS-NOVO-OK           VALUE "00".                      
023600     88  WS-FS-NOVO-FIM          VALUE "10".                      
023700*                                                                 
023800 77  WS-FS-FUNDIDO                PIC X(002).                     
023900     88  WS-FS-FUNDIDO-OK         VALUE "00".                     
024000*-----------------------------------------------------------------
024100 77  WS-CHAVE-ATUAL-FIM          PIC X(001) VALUE "N".            
024200     88  WS-ATUAL-FIM-SIM        VALUE "S".                       
024300     88  WS-ATUAL-FIM-NAO        VALUE "N".                       
024400*                                                                 
024500 77  WS-CHAVE-NOVO-FIM           PIC X(001) VALUE "N".            
024600     88  WS-NOVO-FIM-SIM         VALUE "S".                       
024700     88  WS-NOVO-FIM-NAO         VALUE "N".                       
024800*                                                                 
024900 77  WS-CHAVE-ATUAL-VAZIO        PIC X(001) VALUE "N".            
025000     88  WS-ATUAL-VAZIO-SIM      VALUE "S".                       
025100     88  WS-ATUAL-VAZIO-NAO      VALUE "N".                       
025200*                                                                 
025300 77  WS-CHAVE-DADOS              PIC X(001) VALUE "S".            
025400     88  WS-DADOS-OK             VALUE "S".                       
025500     88  WS-DADOS-COM-ERRO       VALUE "N".                       
025600*                                                                 
025700 77  WS-CHAVE-ACHOU              PIC X(001) VALUE "N".            
025800     88  WS-ACHOU-SIM            VALUE "S".                       
025900     88  WS-ACHOU-NAO            VALUE "N".                       
026000*                                                                 
026100 77  WS-MENSAGEM                 PIC X(050) VALUE SPACES.         
026200*-----------------------------------------------------------------
026300 LINKAGE SECTION.                                                 
026400*-----------------------------------------------------------------
026500 01  LKS-AREA-PERIODO.                                            
026600     05  LKS-A-INICIO            PIC 9(014).                      
026700     05  LKS-A-FIM               PIC 9(014).                      
026800     05  LKS-B-INICIO            PIC 9(014).                      
026900     05  LKS-B-FIM               PIC 9(014).                      
027000     05  LKS-RETORNO-PERIODO     PIC 9(001).                      
027100         88  LKS-RET-NENHUMA          VALUE 0.                    
027200         88  LKS-RET-DENTRO           VALUE 1.                    
027300         88  LKS-RET-SOBRA-INICIO     VALUE 2.                    
027400         88  LKS-RET-SOBRA-FIM        VALUE 3.                    
027500         88  LKS-RET-SEM-SOBREPOSICAO VALUE 4.                    
027600     05  FILLER                  PIC X(001).                      
027700*-----------------------------------------------------------------
027800*-----------------------------------------------------------------
027900 PROCEDURE DIVISION.                                              
028000*-----------------------------------------------------------------
028100 MAIN-PROCEDURE.                                                  
028200*                                                                 
028300     PERFORM P100-INICIALIZA THRU P100-FIM.                       
028400*                                                                 
028500     PERFORM P200-CARREGA-ATUAL THRU P200-FIM                     
028600         UNTIL WS-ATUAL-FIM-SIM.                                  
028700*                                                                 
028800     PERFORM P250-VERIFICA-ATUAL-VAZIO THRU P250-FIM.             
028900*                                                                 
029000     PERFORM P300-PROCESSA-NOVOS THRU P300-FIM                    
029100         UNTIL WS-NOVO-FIM-SIM.                                   
029200*                                                                 
029300     PERFORM P390-VERIFICA-DADOS THRU P390-FIM.                   
029400*                                                                 
029500     IF WS-DADOS-OK                                               
029600         PERFORM P800-GRAVA-SAIDA THRU P800-FIM                   
029700         PERFORM P850-EXIBE-TOTAIS THRU P850-FIM                  
029800     END-IF.                                                      
029900*                                                                 
030000     PERFORM P900-FIM.                                            
030100*                                                                 
030200 P100-INICIALIZA.                                                 
030300*                                                                 
030400     PERFORM P110-ABRE-ATUAL   THRU P110-FIM.                     
030500     PERFORM P120-ABRE-NOVO    THRU P120-FIM.                     
030600     PERFORM P130-ABRE-FUNDIDO THRU P130-FIM.                     
030700*                                                                 
030800 P100-FIM.                                                        
030900*                                                                 
031000 P110-ABRE-ATUAL.                                                 
031100*                                                                 
031200     OPEN INPUT PRECO-ATUAL.                                      
031300*                                                                 
031400     IF NOT WS-FS-ATUAL-OK                                        
031500         STRING "ERRO NA ABERTURA DE PRECO-ATUAL FS: "            
031600                 WS-FS-ATUAL      INTO WS-MENSAGEM                
031700         DISPLAY WS-MENSAGEM                                      
031800         PERFORM P900-FIM                                         
031900     END-IF.                                                      
032000*                                                                 
032100 P110-FIM.                                                        
032200*                                                                 
032300 P120-ABRE-NOVO.                                                  
032400*                                                                 
032500     OPEN INPUT PRECO-NOVO.                                       
032600*                                                                 
032700     IF NOT WS-FS-NOVO-OK                                         
032800         STRING "ERRO NA ABERTURA DE PRECO-NOVO FS: "             
032900                 WS-FS-NOVO       INTO WS-MENSAGEM                
033000         DISPLAY WS-MENSAGEM                                      
033100         PERFORM P900-FIM                                         
033200     END-IF.                                                      
033300*                                                                 
033400 P120-FIM.                                                        
033500*                                                                 
033600 P130-ABRE-FUNDIDO.                                               
033700*                                                                 
033800     OPEN OUTPUT PRECO-FUNDIDO.                                   
033900*                                                                 
034000     IF NOT WS-FS-FUNDIDO-OK                                      
034100         STRING "ERRO NA ABERTURA DE PRECO-FUNDIDO FS: "          
034200                 WS-FS-FUNDIDO    INTO WS-MENSAGEM                
034300         DISPLAY WS-MENSAGEM                                      
034400         PERFORM P900-FIM                                         
034500     END-IF.                                                      
034600*                                                                 
034700 P130-FIM.                                                        
034800*                                                                 
034900 P200-CARREGA-ATUAL.                                              
035000*                                                                 
035100     READ PRECO-ATUAL INTO WS-LINHA-ATUAL                         
035200         NOT AT END                                               
035300             ADD 1 TO WS-CONT-LIDOS-ATUAL                         
035400             PERFORM P210-GRAVA-TABELA THRU P210-FIM              
035500         AT END                                                   
035600             SET WS-ATUAL-FIM-SIM TO TRUE                         
035700     END-READ.                                                    
035800*                                                                 
035900 P200-FIM.                                                        
036000*                                                                 
036100 P210-GRAVA-TABELA.                                               
036200*                                                                 
036300     ADD 1 TO WS-IDX-RESULTADO.                                   
036400     SET IX-RES TO WS-IDX-RESULTADO.                              
036500*                                                                 
036600     MOVE WS-LAT-PRODUTO-CODIGO                                   
036700         TO WS-RES-CHAVE-CODIGO (IX-RES).                         
036800     MOVE WS-LAT-PRECO-NUMERO                                     
036900         TO WS-RES-CHAVE-NUMERO (IX-RES).                         
037000     MOVE WS-LAT-PRECO-DEPART                                     
037100         TO WS-RES-CHAVE-DEPART (IX-RES).                         
037200     MOVE WS-LAT-PRECO-INICIO                                     
037300         TO WS-RES-PRECO-INICIO (IX-RES).                         
037400     MOVE WS-LAT-PRECO-FIM                                        
037500         TO WS-RES-PRECO-FIM    (IX-RES).                         
037600     MOVE WS-LAT-PRECO-VALOR                                      
037700         TO WS-RES-PRECO-VALOR  (IX-RES).                         
037800*                                                                 
037900 P210-FIM.                                                        
038000*                                                                 
038100 P250-VERIFICA-ATUAL-VAZIO.                                       
038200*                                                                 
038300     IF WS-CONT-LIDOS-ATUAL = ZERO                                
038400         SET WS-ATUAL-VAZIO-SIM TO TRUE                           
038500     ELSE                                                         
038600         SET WS-ATUAL-VAZIO-NAO TO TRUE                           
038700     END-IF.                                                      
038800*                                                                 
038900 P250-FIM.                                                        
039000*                                                                 
039100 P300-PROCESSA-NOVOS.                                             
039200*                                                                 
039300     READ PRECO-NOVO INTO WS-LINHA-NOVA                           
039400         NOT AT END                                               
039500             ADD 1 TO WS-CONT-LIDOS-NOVO                          
039600             PERFORM P302-CARREGA-P THRU P302-FIM                 
039700             IF WS-ATUAL-VAZIO-SIM                                
039800                 PERFORM P305-ADICIONA-DIRETO THRU P305-FIM       
039900             ELSE                                                 
040000                 PERFORM P310-SELECIONA-GRUPO THRU P310-FIM       
040100                 PERFORM P320-APLICA-REGRA-DENTRO THRU P320-FIM   
040200                 PERFORM P330-APLICA-REGRA-SOBRA-INI THRU P330-FIM
040300                 PERFORM P340-APLICA-REGRA-SOBRA-FIM THRU P340-FIM
040400                 PERFORM P350-APLICA-REGRA-SEM-SOBRA THRU P350-FIM
040500                 PERFORM P360-ACRESCENTA-P THRU P360-FIM          
040600             END-IF                                               
040700         AT END                                                   
040800             SET WS-NOVO-FIM-SIM TO TRUE                          
040900     END-READ.                                                    
041000*                                                                 
041100 P300-FIM.                                                        
041200*                                                                 
041300 P302-CARREGA-P.                                                  
041400*                                                                 
041500     MOVE WS-LNV-PRODUTO-CODIGO TO WS-P-CHAVE-CODIGO.             
041600     MOVE WS-LNV-PRECO-NUMERO   TO WS-P-CHAVE-NUMERO.             
041700     MOVE WS-LNV-PRECO-DEPART   TO WS-P-CHAVE-DEPART.             
041800     MOVE WS-LNV-PRECO-INICIO   TO WS-P-INICIO.                   
041900     MOVE WS-LNV-PRECO-FIM      TO WS-P-FIM.                      
042000     MOVE WS-LNV-PRECO-VALOR    TO WS-P-VALOR.                    
042100*                                                                 
042200 P302-FIM.                                                        
042300*                                                                 
042400 P305-ADICIONA-DIRETO.                                            
042500*                                                                 
042600     ADD 1 TO WS-IDX-RESULTADO.                                   
042700     SET IX-RES TO WS-IDX-RESULTADO.                              
042800*                                                                 
042900     MOVE WS-P-CHAVE-CODIGO                                       
043000         TO WS-RES-CHAVE-CODIGO (IX-RES).                         
043100     MOVE WS-P-CHAVE-NUMERO                                       
043200         TO WS-RES-CHAVE-NUMERO (IX-RES).                         
043300     MOVE WS-P-CHAVE-DEPART                                       
043400         TO WS-RES-CHAVE-DEPART (IX-RES).                         
043500     MOVE WS-P-INICIO                                             
043600         TO WS-RES-PRECO-INICIO (IX-RES).                         
043700     MOVE WS-P-FIM                                                
043800         TO WS-RES-PRECO-FIM    (IX-RES).                         
043900     MOVE WS-P-VALOR                                              
044000         TO WS-RES-PRECO-VALOR  (IX-RES).                         
044100*                                                                 
044200 P305-FIM.                                                        
044300*                                                                 
044400 P310-SELECIONA-GRUPO.                                            
044500*                                                                 
044600     MOVE ZERO TO WS-QTD-GRUPO.                                   
044700     MOVE ZERO TO WS-IDX-NOVO-RESULTADO.                          
044800*                                                                 
044900     PERFORM P312-VARRE-RESULTADO THRU P312-FIM                   
045000         VARYING IX-RES FROM 1 BY 1                               
045100         UNTIL IX-RES > WS-IDX-RESULTADO.                         
045200*                                                                 
045300     MOVE WS-IDX-NOVO-RESULTADO TO WS-IDX-RESULTADO.              
045400*                                                                 
045500 P310-FIM.                                                        
045600*                                                                 
045700 P312-VARRE-RESULTADO.                                            
045800*                                                                 
045900     IF WS-RES-CHAVE-UNICA (IX-RES) = WS-P-CHAVE                  
046000         ADD 1 TO WS-QTD-GRUPO                                    
046100         SET IX-GRP TO WS-QTD-GRUPO                               
046200         MOVE WS-RES-PRECO-INICIO (IX-RES)                        
046300             TO WS-GR-PRECO-INICIO (IX-GRP)                       
046400         MOVE WS-RES-PRECO-FIM (IX-RES)                           
046500             TO WS-GR-PRECO-FIM (IX-GRP)                          
046600         MOVE WS-RES-PRECO-VALOR (IX-RES)                         
046700             TO WS-GR-PRECO-VALOR (IX-GRP)                        
046800         SET WS-GR-CONSUMIDA-NAO (IX-GRP) TO TRUE                 
046900     ELSE                                                         
047000         ADD 1 TO WS-IDX-NOVO-RESULTADO                           
047100         SET IX-RES-DST TO WS-IDX-NOVO-RESULTADO                  
047200         MOVE WS-RES-ENTRADA (IX-RES)                             
047300             TO WS-RES-ENTRADA (IX-RES-DST)                       
047400     END-IF.                                                      
047500*                                                                 
047600 P312-FIM.                                                        
047700*                                                                 
047800 P320-APLICA-REGRA-DENTRO.                                        
047900*                                                                 
048000     SET WS-ACHOU-NAO TO TRUE.                                    
048100*                                                                 
048200     PERFORM P322-TESTA-DENTRO THRU P322-FIM                      
048300         VARYING IX-GRP FROM 1 BY 1                               
048400         UNTIL IX-GRP > WS-QTD-GRUPO OR WS-ACHOU-SIM.             
048500*                                                                 
048600 P320-FIM.                                                        
048700*                                                                 
048800 P322-TESTA-DENTRO.                                               
048900*                                                                 
049000     IF WS-GR-CONSUMIDA-NAO (IX-GRP)                              
049100         PERFORM P900-COMPARA-PERIODOS THRU P900-CP-FIM           
049200         IF LKS-RET-DENTRO                                        
049300             SET WS-ACHOU-SIM TO TRUE                             
049400             SET WS-GR-CONSUMIDA-SIM (IX-GRP) TO TRUE             
049500             IF WS-P-VALOR = WS-GR-PRECO-VALOR (IX-GRP)           
049600                 MOVE WS-GR-PRECO-INICIO (IX-GRP)                 
049700                     TO WS-P-INICIO                               
049800                 MOVE WS-GR-PRECO-FIM (IX-GRP)                    
049900                     TO WS-P-FIM                                  
050000             ELSE                                                 
050100                 PERFORM P324-DIVIDE-DENTRO THRU P324-FIM         
050200             END-IF                                               
050300         END-IF                                                   
050400     END-IF.                                                      
050500*                                                                 
050600 P322-FIM.                                                        
050700*                                                                 
050800 P324-DIVIDE-DENTRO.                                              
050900*                                                                 
051000     ADD 1 TO WS-IDX-RESULTADO.                                   
051100     SET IX-RES TO WS-IDX-RESULTADO.                              
051200     MOVE WS-P-CHAVE-CODIGO                                       
051300         TO WS-RES-CHAVE-CODIGO (IX-RES).                         
051400     MOVE WS-P-CHAVE-NUMERO                                       
051500         TO WS-RES-CHAVE-NUMERO (IX-RES).                         
051600     MOVE WS-P-CHAVE-DEPART                                       
051700         TO WS-RES-CHAVE-DEPART (IX-RES).                         
051800     MOVE WS-GR-PRECO-INICIO (IX-GRP)                             
051900         TO WS-RES-PRECO-INICIO (IX-RES).                         
052000     MOVE WS-P-INICIO                                             
052100         TO WS-RES-PRECO-FIM (IX-RES).                            
052200     MOVE WS-GR-PRECO-VALOR (IX-GRP)                              
052300         TO WS-RES-PRECO-VALOR (IX-RES).                          
052400*                                                                 
052500     ADD 1 TO WS-IDX-RESULTADO.                                   
052600     SET IX-RES TO WS-IDX-RESULTADO.                              
052700     MOVE WS-P-CHAVE-CODIGO                                       
052800         TO WS-RES-CHAVE-CODIGO (IX-RES).                         
052900     MOVE WS-P-CHAVE-NUMERO                                       
053000         TO WS-RES-CHAVE-NUMERO (IX-RES).                         
053100     MOVE WS-P-CHAVE-DEPART                                       
053200         TO WS-RES-CHAVE-DEPART (IX-RES).                         
053300     MOVE WS-P-FIM                                                
053400         TO WS-RES-PRECO-INICIO (IX-RES).                         
053500     MOVE WS-GR-PRECO-FIM (IX-GRP)                                
053600         TO WS-RES-PRECO-FIM (IX-RES).                            
053700     MOVE WS-GR-PRECO-VALOR (IX-GRP)                              
053800         TO WS-RES-PRECO-VALOR (IX-RES).                          
053900*                                                                 
054000 P324-FIM.                                                        
054100*                                                                 
054200 P330-APLICA-REGRA-SOBRA-INI.                                     
054300*                                                                 
054400     SET WS-ACHOU-NAO TO TRUE.                                    
054500*                                                                 
054600     PERFORM P332-TESTA-SOBRA-INI THRU P332-FIM                   
054700         VARYING IX-GRP FROM 1 BY 1                               
054800         UNTIL IX-GRP > WS-QTD-GRUPO OR WS-ACHOU-SIM.             
054900*                                                                 
055000 P330-FIM.                                                        
055100*                                                                 
055200 P332-TESTA-SOBRA-INI.                                            
055300*                                                                 
055400     IF WS-GR-CONSUMIDA-NAO (IX-GRP)                              
055500         PERFORM P900-COMPARA-PERIODOS THRU P900-CP-FIM           
055600         IF LKS-RET-SOBRA-INICIO                                  
055700             SET WS-ACHOU-SIM TO TRUE                             
055800             SET WS-GR-CONSUMIDA-SIM (IX-GRP) TO TRUE             
055900             IF WS-P-VALOR = WS-GR-PRECO-VALOR (IX-GRP)           
056000                 MOVE WS-GR-PRECO-FIM (IX-GRP)                    
056100                     TO WS-P-FIM                                  
056200             ELSE                                                 
056300                 PERFORM P334-DIVIDE-SOBRA-INI THRU P334-FIM      
056400             END-IF                                               
056500         END-IF                                                   
056600     END-IF.                                                      
056700*                                                                 
056800 P332-FIM.                                                        
056900*                                                                 
057000 P334-DIVIDE-SOBRA-INI.                                           
057100*                                                                 
057200     ADD 1 TO WS-IDX-RESULTADO.                                   
057300     SET IX-RES TO WS-IDX-RESULTADO.                              
057400     MOVE WS-P-CHAVE-CODIGO                                       
057500         TO WS-RES-CHAVE-CODIGO (IX-RES).                         
057600     MOVE WS-P-CHAVE-NUMERO                                       
057700         TO WS-RES-CHAVE-NUMERO (IX-RES).                         
057800     MOVE WS-P-CHAVE-DEPART                                       
057900         TO WS-RES-CHAVE-DEPART (IX-RES).                         
058000     MOVE WS-P-FIM                                                
058100         TO WS-RES-PRECO-INICIO (IX-RES).                         
058200     MOVE WS-GR-PRECO-FIM (IX-GRP)                                
058300         TO WS-RES-PRECO-FIM (IX-RES).                            
058400     MOVE WS-GR-PRECO-VALOR (IX-GRP)                              
058500         TO WS-RES-PRECO-VALOR (IX-RES).                          
058600*                                                                 
058700 P334-FIM.                                                        
058800*                                                                 
058900 P340-APLICA-REGRA-SOBRA-FIM.                                     
059000*                                                                 
059100     SET WS-ACHOU-NAO TO TRUE.                                    
059200*                                                                 
059300     PERFORM P342-TESTA-SOBRA-FIM THRU P342-FIM                   
059400         VARYING IX-GRP FROM 1 BY 1                               
059500         UNTIL IX-GRP > WS-QTD-GRUPO OR WS-ACHOU-SIM.             
059600*                                                                 
059700 P340-FIM.                                                        
059800*                                                                 
059900 P342-TESTA-SOBRA-FIM.                                            
060000*                                                                 
060100     IF WS-GR-CONSUMIDA-NAO (IX-GRP)                              
060200         PERFORM P900-COMPARA-PERIODOS THRU P900-CP-FIM           
060300         IF LKS-RET-SOBRA-FIM                                     
060400             SET WS-ACHOU-SIM TO TRUE                             
060500             SET WS-GR-CONSUMIDA-SIM (IX-GRP) TO TRUE             
060600             IF WS-P-VALOR = WS-GR-PRECO-VALOR (IX-GRP)           
060700                 MOVE WS-GR-PRECO-INICIO (IX-GRP)                 
060800                     TO WS-P-INICIO                               
060900             ELSE                                                 
061000                 PERFORM P344-DIVIDE-SOBRA-FIM THRU P344-FIM      
061100             END-IF                                               
061200         END-IF                                                   
061300     END-IF.                                                      
061400*                                                                 
061500 P342-FIM.                                                        
061600*                                                                 
061700 P344-DIVIDE-SOBRA-FIM.                                           
061800*                                                                 
061900     ADD 1 TO WS-IDX-RESULTADO.                                   
062000     SET IX-RES TO WS-IDX-RESULTADO.                              
062100     MOVE WS-P-CHAVE-CODIGO                                       
062200         TO WS-RES-CHAVE-CODIGO (IX-RES).                         
062300     MOVE WS-P-CHAVE-NUMERO                                       
062400         TO WS-RES-CHAVE-NUMERO (IX-RES).                         
062500     MOVE WS-P-CHAVE-DEPART                                       
062600         TO WS-RES-CHAVE-DEPART (IX-RES).                         
062700     MOVE WS-GR-PRECO-INICIO (IX-GRP)                             
062800         TO WS-RES-PRECO-INICIO (IX-RES).                         
062900     MOVE WS-P-INICIO                                             
063000         TO WS-RES-PRECO-FIM (IX-RES).                            
063100     MOVE WS-GR-PRECO-VALOR (IX-GRP)                              
063200         TO WS-RES-PRECO-VALOR (IX-RES).                          
063300*                                                                 
063400 P344-FIM.                                                        
063500*                                                                 
063600 P350-APLICA-REGRA-SEM-SOBRA.                                     
063700*                                                                 
063800     PERFORM P352-TESTA-SEM-SOBRA THRU P352-FIM                   
063900         VARYING IX-GRP FROM 1 BY 1                               
064000         UNTIL IX-GRP > WS-QTD-GRUPO.                             
064100*                                                                 
064200 P350-FIM.                                                        
064300*                                                                 
064400 P352-TESTA-SEM-SOBRA.                                            
064500*                                                                 
064600     IF WS-GR-CONSUMIDA-NAO (IX-GRP)                              
064700         PERFORM P900-COMPARA-PERIODOS THRU P900-CP-FIM           
064800         IF LKS-RET-SEM-SOBREPOSICAO                              
064900             ADD 1 TO WS-IDX-RESULTADO                            
065000             SET IX-RES TO WS-IDX-RESULTADO                       
065100             MOVE WS-P-CHAVE-CODIGO                               
065200                 TO WS-RES-CHAVE-CODIGO (IX-RES)                  
065300             MOVE WS-P-CHAVE-NUMERO                               
065400                 TO WS-RES-CHAVE-NUMERO (IX-RES)                  
065500             MOVE WS-P-CHAVE-DEPART                               
065600                 TO WS-RES-CHAVE-DEPART (IX-RES)                  
065700             MOVE WS-GR-PRECO-INICIO (IX-GRP)                     
065800                 TO WS-RES-PRECO-INICIO (IX-RES)                  
065900             MOVE WS-GR-PRECO-FIM (IX-GRP)                        
066000                 TO WS-RES-PRECO-FIM (IX-RES)                     
066100             MOVE WS-GR-PRECO-VALOR (IX-GRP)                      
066200                 TO WS-RES-PRECO-VALOR (IX-RES)                   
066300             SET WS-GR-CONSUMIDA-SIM (IX-GRP) TO TRUE             
066400         END-IF                                                   
066500     END-IF.                                                      
066600*                                                                 
066700 P352-FIM.                                                        
066800*                                                                 
066900 P360-ACRESCENTA-P.                                               
067000*                                                                 
067100     PERFORM P305-ADICIONA-DIRETO THRU P305-FIM.                  
067200*                                                                 
067300 P360-FIM.                                                        
067400*                                                                 
067500 P390-VERIFICA-DADOS.                                             
067600*                                                                 
067700     IF WS-CONT-LIDOS-ATUAL = ZERO AND WS-CONT-LIDOS-NOVO = ZERO  
067800         PERFORM P395-ERRO-SEM-DADOS THRU P395-FIM                
067900     END-IF.                                                      
068000*                                                                 
068100 P390-FIM.                                                        
068200*                                                                 
068300 P395-ERRO-SEM-DADOS.                                             
068400*                                                                 
068500     DISPLAY "MISSING VALID DATA FOR MERGE".                      
068600     SET WS-DADOS-COM-ERRO TO TRUE.                               
068700*                                                                 
068800 P395-FIM.                                                        
068900*                                                                 
069000 P800-GRAVA-SAIDA.                                                
069100*                                                                 
069200     PERFORM P810-GRAVA-1-REGISTRO THRU P810-FIM                  
069300         VARYING IX-RES FROM 1 BY 1                               
069400         UNTIL IX-RES > WS-IDX-RESULTADO.                         
069500*                                                                 
069600 P800-FIM.                                                        
069700*                                                                 
069800 P810-GRAVA-1-REGISTRO.                                           
069900*                                                                 
070000     MOVE WS-RES-CHAVE-CODIGO (IX-RES) TO FUN-PRODUTO-COD.        
070100     MOVE WS-RES-CHAVE-NUMERO (IX-RES) TO FUN-PRECO-NUMERO.       
070200     MOVE WS-RES-CHAVE-DEPART (IX-RES) TO FUN-PRECO-DEPART.       
070300     MOVE WS-RES-PRECO-INICIO (IX-RES) TO FUN-PRECO-INICIO.       
070400     MOVE WS-RES-PRECO-FIM    (IX-RES) TO FUN-PRECO-FIM.          
070500     MOVE WS-RES-PRECO-VALOR  (IX-RES) TO FUN-PRECO-VALOR.        
070600*                                                                 
070700     WRITE REG-PRECO-FUN.                                         
070800*                                                                 
070900     ADD 1 TO WS-CONT-GRAVADOS.                                   
071000*                                                                 
071100     IF UPSI-0-ATIVA                                              
071200         MOVE WS-RES-CHAVE-CODIGO (IX-RES) TO WS-RASTRO-CODIGO    
071300         MOVE WS-RES-CHAVE-NUMERO (IX-RES) TO WS-RASTRO-NUMERO    
071400         DISPLAY WS-LINHA-RASTRO                                  
071500     END-IF.                                                      
071600*                                                                 
071700 P810-FIM.                                                        
071800*                                                                 
071900 P850-EXIBE-TOTAIS.                                               
072000*                                                                 
072100     DISPLAY "SCMP0300 - PRECOS ATUAIS LIDOS: "                   
072200              WS-CONT-LIDOS-ATUAL.                                
072300     DISPLAY "SCMP0300 - PRECOS NOVOS  LIDOS: "                   
072400              WS-CONT-LIDOS-NOVO.                                 
072500     DISPLAY "SCMP0300 - REGISTROS GRAVADOS  : "                  
072600              WS-CONT-GRAVADOS.                                   
072700*                                                                 
072800 P850-FIM.                                                        
072900*                                                                 
073000 P900-COMPARA-PERIODOS.                                           
073100*                                                                 
073200     MOVE WS-P-INICIO TO LKS-A-INICIO.                            
073300     MOVE WS-P-FIM    TO LKS-A-FIM.                               
073400     MOVE WS-GR-PRECO-INICIO (IX-GRP) TO LKS-B-INICIO.            
073500     MOVE WS-GR-PRECO-FIM    (IX-GRP) TO LKS-B-FIM.               
073600*                                                                 
073700     CALL "SCMP0903" USING LKS-AREA-PERIODO.                      
073800*                                                                 
073900 P900-CP-FIM.                                                     
074000*                                                                 
074100 P900-FIM.                                                        
074200*                                                                 
074300     CLOSE PRECO-ATUAL PRECO-NOVO PRECO-FUNDIDO.                  
074400*                                                                 
074500     STOP RUN.                                                    
074600*                                                                 
074700 END PROGRAM SCMP0300.                                            
