000100***************************************************************** 
000200* COPYBOOK.....: CPPRECO                                          
000300* AUTOR........: A.RAFFUL                                         
000400* DATA.........: 22/03/1989                                       
000500* FINALIDADE...: LAYOUT DO REGISTRO DE PRECO DE PRODUTO, USADO    
000600*                NO HISTORICO ATUAL, NO ARQUIVO DE PRECOS NOVOS   
000700*                E NO ARQUIVO DE PRECOS FUNDIDOS (SCMP0300).      
000800*-----------------------------------------------------------------
000900* ALTERACOES:                                                     
001000*   12/11/1998 A.RAFFUL   CHAMADO 2290 - VIRADA DO SECULO, CAMPOS 
001100*                         DE VIGENCIA AMPLIADOS PARA 14 POSICOES  
001200*                         (AAAAMMDDHHMMSS) EM VEZ DE DDMMAA.      
001300*-----------------------------------------------------------------
001400*   LARGURA DO REGISTRO: 060 CARACTERES                           
001500*-----------------------------------------------------------------
001600 01  CP-REG-PRECO.                                                
001700*        CODIGO DO PRODUTO (CHAVE 1 DE 3)                         
001800     05  CP-PRODUTO-CODIGO           PIC X(012).                  
001900*        NUMERO DO PRECO (CHAVE 2 DE 3)                           
002000*        01 = PRECO NORMAL DE VENDA                               
002100*        02 A 04 = PRECOS PROMOCIONAIS, EM ORDEM DE PRIORIDADE    
002200     05  CP-PRECO-NUMERO             PIC 9(002).                  
002300*        DEPARTAMENTO A QUE O PRECO SE APLICA (CHAVE 3 DE 3)      
002400     05  CP-PRECO-DEPART             PIC 9(004).                  
002500*        INICIO DA VIGENCIA DO PRECO - AAAAMMDDHHMMSS, INCLUSIVE  
002600     05  CP-PRECO-INICIO             PIC 9(014).                  
002700*        FIM DA VIGENCIA DO PRECO - AAAAMMDDHHMMSS                
002800     05  CP-PRECO-FIM                PIC 9(014).                  
002900*        VALOR DO PRECO EM CENTAVOS, SEM CASAS DECIMAIS           
003000     05  CP-PRECO-VALOR              PIC S9(013).                 
003100*        RESERVA PARA EXPANSAO FUTURA DO LAYOUT                   
003200     05  FILLER                      PIC X(001).                  
